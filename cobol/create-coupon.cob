000100*----------------------------------------------------------------
000200* CREATE-COUPON.CBL
000300* Console-driven setup program for a tenant's coupons.  Only
000400* SELLER and ADMIN operators may add records.  If the operator
000500* leaves the code blank one is generated from the control file's
000600* coupon sequence, "PROMO" followed by an 8-digit number - the
000700* batch stand-in for the old random-code generator, so the same
000800* run always produces the same code for the same sequence value.
000900*----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  CREATE-COUPON.
001200 AUTHOR.  R L HASKINS.
001300 INSTALLATION.  MERCHANT SERVICES DATA CENTER.
001400 DATE-WRITTEN.  06/05/1989.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------
001800*                     C H A N G E   L O G
001900*----------------------------------------------------------------
002000* 06/05/89  RLH  ORIGINAL PROGRAM - REQ 4473. COMPANION TO
002100*                CREATE-PROMOTION FOR COUPON CODES.
002200* 07/25/91  DMF  SELLER/ADMIN AUTHORIZATION CHECK ADDED - REQ
002300*                4879, INTERNAL AUDIT FINDING.
002400* 04/09/92  DMF  MINIMUM ORDER VALUE FIELD ADDED - REQ 4941.
002500* 11/30/93  KPB  USAGE LIMIT FIELD ADDED - REQ 5103.
002600* 02/14/95  KPB  BLANK-CODE AUTO-GENERATION ADDED, DRAWN FROM
002700*                THE CONTROL FILE COUPON SEQUENCE - REQ 5242.
002800* 09/18/95  KPB  DUPLICATE-CODE CHECK ADDED AFTER A TENANT
002900*                REPORTED TWO COUPONS SHARING ONE CODE - REQ 5266.
003000* 11/09/98  TWN  YEAR 2000 REVIEW - EXPIRY-DATE ALREADY CCYY VIA
003100*                PLPCDATE, NO CHANGE REQUIRED. REQ 5561.
003200* 03/03/99  TWN  Y2K SIGN-OFF - RE-RAN FULL REGRESSION - REQ 5561.
003300* 05/02/01  BGS  SPECIAL-NAMES PARAGRAPH ADDED TO MEET DATA CENTER
003400*                COMPILE STANDARD - REQ 5730, SWITCH UNUSED.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON DETAIL-ECHO-SWITCH
004200            OFF PRODUCTION-RUN-SWITCH.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     COPY "SLCOUPN.CBL".
004700     COPY "SLPCTRL.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200     COPY "FDCOUPN.CBL".
005300     COPY "FDPCTRL.CBL".
005400
005500 WORKING-STORAGE SECTION.
005600
005700     COPY "WSPCDATE.CBL".
005800
005900 01  ENTRY-OPERATOR-ROLE           PIC X(10).
006000
006100 01  W-AUTHORIZED                 PIC X VALUE "N".
006200     88  AUTHORIZED                   VALUE "Y".
006300
006400 01  W-CONTINUE-ADDING            PIC X VALUE "Y".
006500     88  CONTINUE-ADDING              VALUE "Y".
006600
006700 01  W-VALID-ANSWER               PIC X.
006800     88  VALID-ANSWER                 VALUE "Y", "N".
006900
007000 01  W-ERROR-CONTROL-FILE         PIC X VALUE "N".
007100     88  ERROR-CONTROL-FILE           VALUE "Y".
007200
007300 01  W-COUPON-FILE-EOF            PIC X VALUE "N".
007400     88  COUPON-FILE-EOF              VALUE "Y".
007500
007600 01  W-CODE-ALREADY-EXISTS        PIC X VALUE "N".
007700     88  CODE-ALREADY-EXISTS          VALUE "Y".
007800
007900 77  DUMMY                        PIC X.
008000 77  MSG-CONFIRMATION             PIC X(60).
008100
008200 01  ENTRY-COUPON-FIELDS.
008300     05  ENTRY-COUPON-TENANT-ID       PIC X(36).
008400     05  ENTRY-COUPON-CODE            PIC X(50).
008500     05  ENTRY-COUPON-DISCOUNT-TYPE   PIC X(10).
008600     05  ENTRY-COUPON-DISCOUNT-VALUE  PIC S9(17)V99.
008700     05  ENTRY-COUPON-USAGE-LIMIT     PIC S9(9) COMP VALUE ZERO.
008800     05  ENTRY-COUPON-EXPIRY-DATE     PIC 9(8).
008900     05  ENTRY-COUPON-MIN-ORDER       PIC S9(17)V99 VALUE ZERO.
009000
009100 01  PCLK-NEW-COUPON-SEQ           PIC 9(9).
009200
009300 01  WS-GENERATED-CODE-BUILD.
009400     05  FILLER                       PIC X(5) VALUE "PROMO".
009500     05  WS-COUPON-SEQ-DISPLAY        PIC 9(8).
009600
009700 01  WS-COUPONS-ADDED              PIC S9(5) COMP VALUE ZERO.
009800 01  D-COUPONS-ADDED               PIC ZZZZ9.
009900
010000*----------------------------------------------------------------
010100 PROCEDURE DIVISION.
010200
010300 0100-MAIN-CONTROL.
010400
010500     PERFORM 0200-INITIALIZE-JOB THRU 0200-EXIT.
010600     PERFORM 1000-ADD-COUPONS THRU 1000-EXIT.
010700     PERFORM 0950-END-OF-JOB THRU 0950-EXIT.
010800     STOP RUN.
010900
011000 0200-INITIALIZE-JOB.
011100
011200     OPEN EXTEND COUPON-FILE.
011300     OPEN I-O PROMO-CONTROL-FILE.
011400     MOVE ZERO TO WS-COUPONS-ADDED.
011500     DISPLAY "CREATE-COUPON - ENTER OPERATOR ROLE".
011600     ACCEPT ENTRY-OPERATOR-ROLE.
011700     PERFORM CHECK-AUTHORIZATION.
011800
011900 0200-EXIT.
012000     EXIT.
012100
012200 1000-ADD-COUPONS.
012300
012400     IF AUTHORIZED
012500        MOVE "Y" TO W-CONTINUE-ADDING
012600        PERFORM 1100-ADD-ONE-COUPON THRU 1100-EXIT
012700            UNTIL NOT CONTINUE-ADDING.
012800
012900 1000-EXIT.
013000     EXIT.
013100
013200 1100-ADD-ONE-COUPON.
013300
013400     PERFORM 1110-ACCEPT-COUPON-FIELDS THRU 1110-EXIT.
013500     PERFORM 1130-ASSIGN-COUPON-CODE THRU 1130-EXIT.
013600     IF NOT CODE-ALREADY-EXISTS
013700        PERFORM 1150-BUILD-AND-WRITE-COUPON THRU 1150-EXIT.
013800     MOVE "ADD ANOTHER COUPON ?  <Y/N>" TO MSG-CONFIRMATION.
013900     PERFORM CONFIRM-EXECUTION.
014000     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
014100     MOVE W-VALID-ANSWER TO W-CONTINUE-ADDING.
014200
014300 1100-EXIT.
014400     EXIT.
014500
014600 1110-ACCEPT-COUPON-FIELDS.
014700
014800     DISPLAY "TENANT ID . . . . . . . . . . ".
014900     ACCEPT ENTRY-COUPON-TENANT-ID.
015000     DISPLAY "COUPON CODE (BLANK TO GENERATE)".
015100     ACCEPT ENTRY-COUPON-CODE.
015200     DISPLAY "DISCOUNT TYPE (PERCENTAGE/FIXED)".
015300     ACCEPT ENTRY-COUPON-DISCOUNT-TYPE.
015400     DISPLAY "DISCOUNT VALUE . . . . . . . .".
015500     ACCEPT ENTRY-COUPON-DISCOUNT-VALUE.
015600     DISPLAY "USAGE LIMIT (0 = UNLIMITED) .".
015700     ACCEPT ENTRY-COUPON-USAGE-LIMIT.
015800     DISPLAY "MINIMUM ORDER VALUE (0 = NONE)".
015900     ACCEPT ENTRY-COUPON-MIN-ORDER.
016000
016100     MOVE "EXPIRY DATE (CCYYMMDD)" TO PCDT-DATE-HEADING.
016200     MOVE 1978 TO PCDT-FIRST-YEAR-VALID.
016300     MOVE 2079 TO PCDT-LAST-YEAR-VALID.
016400     MOVE "N" TO PCDT-ACCEPT-EMPTY-DATE.
016500     PERFORM GET-VALID-PCDT-DATE.
016600     MOVE PCDT-DATE TO ENTRY-COUPON-EXPIRY-DATE.
016700
016800 1110-EXIT.
016900     EXIT.
017000
017100 1130-ASSIGN-COUPON-CODE.
017200
017300     MOVE "N" TO W-CODE-ALREADY-EXISTS.
017400     PERFORM NEXT-COUPON-SEQ-NUMBER.
017500     IF ERROR-CONTROL-FILE
017600        DISPLAY "COULD NOT ASSIGN A COUPON NUMBER !"
017700        DISPLAY "<ENTER> TO CONTINUE"
017800        ACCEPT DUMMY
017900        MOVE "Y" TO W-CODE-ALREADY-EXISTS
018000        GO TO 1130-EXIT.
018100
018200     MOVE PCLK-NEW-COUPON-SEQ TO WS-COUPON-SEQ-DISPLAY.
018300     IF ENTRY-COUPON-CODE = SPACES
018400        MOVE WS-GENERATED-CODE-BUILD TO ENTRY-COUPON-CODE.
018500
018600     PERFORM 1140-CHECK-CODE-UNIQUE THRU 1140-EXIT.
018700     IF CODE-ALREADY-EXISTS
018800        DISPLAY "COUPON CODE ALREADY EXISTS - " ENTRY-COUPON-CODE
018900        DISPLAY "<ENTER> TO CONTINUE"
019000        ACCEPT DUMMY.
019100
019200 1130-EXIT.
019300     EXIT.
019400
019500 1140-CHECK-CODE-UNIQUE.
019600
019700     MOVE "N" TO W-CODE-ALREADY-EXISTS.
019800     MOVE "N" TO W-COUPON-FILE-EOF.
019900     CLOSE COUPON-FILE.
020000     OPEN INPUT COUPON-FILE.
020100     PERFORM 1141-SCAN-FOR-DUPLICATE-CODE THRU 1141-EXIT
020200         UNTIL COUPON-FILE-EOF OR CODE-ALREADY-EXISTS.
020300     CLOSE COUPON-FILE.
020400     OPEN EXTEND COUPON-FILE.
020500
020600 1140-EXIT.
020700     EXIT.
020800
020900 1141-SCAN-FOR-DUPLICATE-CODE.
021000
021100     READ COUPON-FILE RECORD
021200         AT END
021300            MOVE "Y" TO W-COUPON-FILE-EOF.
021400     IF NOT COUPON-FILE-EOF
021500        AND COUPON-CODE EQUAL ENTRY-COUPON-CODE
021600           MOVE "Y" TO W-CODE-ALREADY-EXISTS.
021700
021800 1141-EXIT.
021900     EXIT.
022000
022100 1150-BUILD-AND-WRITE-COUPON.
022200
022300     MOVE SPACES TO COUPON-RECORD.
022400     MOVE WS-GENERATED-CODE-BUILD TO COUPON-ID.
022500     MOVE ENTRY-COUPON-TENANT-ID TO COUPON-TENANT-ID.
022600     MOVE ENTRY-COUPON-CODE TO COUPON-CODE.
022700     MOVE ENTRY-COUPON-DISCOUNT-TYPE TO COUPON-DISCOUNT-TYPE.
022800     MOVE ENTRY-COUPON-DISCOUNT-VALUE TO COUPON-DISCOUNT-VALUE.
022900     MOVE ENTRY-COUPON-USAGE-LIMIT TO COUPON-USAGE-LIMIT.
023000     MOVE ZERO TO COUPON-USED-COUNT.
023100     MOVE ENTRY-COUPON-EXPIRY-DATE TO COUPON-EXPIRY-DATE.
023200     MOVE ENTRY-COUPON-MIN-ORDER TO COUPON-MIN-ORDER-VALUE.
023300     MOVE "Y" TO COUPON-ACTIVE-FLAG.
023400     WRITE COUPON-RECORD.
023500     ADD 1 TO WS-COUPONS-ADDED.
023600     DISPLAY "COUPON ADDED - CODE " COUPON-CODE.
023700     IF DETAIL-ECHO-SWITCH
023800        DISPLAY "TRACE - ID " COUPON-ID " TENANT "
023900                COUPON-TENANT-ID.
024000
024100 1150-EXIT.
024200     EXIT.
024300
024400 0950-END-OF-JOB.
024500
024600     CLOSE COUPON-FILE.
024700     CLOSE PROMO-CONTROL-FILE.
024800     MOVE WS-COUPONS-ADDED TO D-COUPONS-ADDED.
024900     DISPLAY "CREATE-COUPON - ADDED " D-COUPONS-ADDED.
025000
025100 0950-EXIT.
025200     EXIT.
025300
025400     COPY "PLAUTHOR.CBL".
025500     COPY "PLPCTRL.CBL".
025600     COPY "PLPCDATE.CBL".
025700     COPY "PLGENERAL.CBL".

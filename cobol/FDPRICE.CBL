000100*----------------------------------------------------------------
000200* FDPRICE.CBL  -  FD and record layout for the PRODUCT-PRICE-FILE.
000300*----------------------------------------------------------------
000400 FD  PRODUCT-PRICE-FILE
000500     LABEL RECORDS ARE STANDARD.
000600
000700 01  PRODUCT-PRICE-RECORD.
000800     05  PP-PRODUCT-ID               PIC X(36).
000900     05  PP-BASE-PRICE               PIC S9(17)V99.
001000     05  FILLER                      PIC X(10).

000100*----------------------------------------------------------------
000200* PLPCDATE.CBL  -  date-entry/validation routine shared by
000300* create-promotion (START-DATE/END-DATE) and create-coupon
000400* (EXPIRY-DATE).  Same shape as this shop's old PLDATE.CBL that
000500* paired with wsdate.cbl, renamed for the PCDT- working-storage
000600* in WSPCDATE.CBL.
000700*----------------------------------------------------------------
000800 GET-VALID-PCDT-DATE.
000900
001000     MOVE "N" TO W-PCDT-VALID-DATE-INFORMED.
001100
001200     PERFORM ACCEPT-PCDT-DATE-FIELDS
001300              UNTIL PCDT-VALID-DATE-INFORMED
001400                 OR (PCDT-DATE EQUAL ZEROS AND
001500                     PCDT-ACCEPT-EMPTY-DATE EQUAL "Y").
001600*________________________________________________________________
001700
001800 ACCEPT-PCDT-DATE-FIELDS.
001900
002000     DISPLAY PCDT-DATE-HEADING.
002100     ACCEPT PCDT-DATE-CCYYMMDD.
002200
002300     IF PCDT-DATE-CCYYMMDD EQUAL ZEROS
002400        PERFORM ACCEPT-PCDT-EMPTY-DATE
002500     ELSE
002600        PERFORM CHECK-PCDT-DATE-IS-VALID
002700        PERFORM SAVE-OR-REJECT-PCDT-DATE.
002800*________________________________________________________________
002900
003000 ACCEPT-PCDT-EMPTY-DATE.
003100
003200     IF PCDT-ACCEPT-EMPTY-DATE EQUAL "Y"
003300        MOVE ZEROS TO PCDT-DATE
003400        MOVE "Y" TO W-PCDT-VALID-DATE-INFORMED
003500     ELSE
003600        DISPLAY "A DATE MUST BE INFORMED ! <ENTER> TO CONTINUE"
003700        ACCEPT PCDT-DUMMY.
003800*________________________________________________________________
003900
004000 SAVE-OR-REJECT-PCDT-DATE.
004100
004200     IF PCDT-VALID-DATE-INFORMED
004300        MOVE PCDT-DATE-CCYYMMDD TO PCDT-DATE
004400     ELSE
004500        DISPLAY "INVALID DATE ! <ENTER> TO CONTINUE"
004600        ACCEPT PCDT-DUMMY.
004700*________________________________________________________________
004800
004900 CHECK-PCDT-DATE-IS-VALID.
005000
005100     MOVE "N" TO W-PCDT-VALID-DATE-INFORMED.
005200
005300     IF PCDT-DATE-CCYY IS NOT LESS THAN PCDT-FIRST-YEAR-VALID
005400        AND PCDT-DATE-CCYY IS NOT GREATER
005500                                     THAN PCDT-LAST-YEAR-VALID
005600        AND PCDT-MONTH-VALID
005700        AND PCDT-DATE-DD IS GREATER THAN ZERO
005800        AND PCDT-DATE-DD IS NOT GREATER THAN 31
005900           MOVE "Y" TO W-PCDT-VALID-DATE-INFORMED.
006000
006100     IF PCDT-VALID-DATE-INFORMED AND PCDT-DATE-MM EQUAL 2
006200        PERFORM CHECK-PCDT-FEBRUARY-DAY.
006300*________________________________________________________________
006400
006500 CHECK-PCDT-FEBRUARY-DAY.
006600
006700     DIVIDE PCDT-DATE-CCYY BY 4 GIVING PCDT-LEAP-YEAR-QUOTIENT
006800                               REMAINDER PCDT-LEAP-YEAR-REMAINDER.
006900
007000     MOVE 28 TO PCDT-LAST-DAY-OF-FEBRUARY.
007100     IF PCDT-LEAP-YEAR-REMAINDER EQUAL ZERO
007200        MOVE 29 TO PCDT-LAST-DAY-OF-FEBRUARY.
007300
007400     IF PCDT-DATE-DD IS GREATER THAN PCDT-LAST-DAY-OF-FEBRUARY
007500        MOVE "N" TO W-PCDT-VALID-DATE-INFORMED.

000100*----------------------------------------------------------------
000200* PRICE-CALC-BATCH.CBL
000300* Nightly pricing engine.  Reads one price-calculation request per
000400* input record, prices it against the active promotions for the
000500* owning tenant plus an optional coupon, and writes one result
000600* record per request.  Companion on-line programs CREATE-PROMOTION
000700* and CREATE-COUPON feed the two master files this job reads;
000800* VALIDATE-COUPON shares the coupon lookup logic in PLCOUPN.
000900*----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  PRICE-CALC-BATCH.
001200 AUTHOR.  R L HASKINS.
001300 INSTALLATION.  MERCHANT SERVICES DATA CENTER.
001400 DATE-WRITTEN.  03/14/1989.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------
001800*                     C H A N G E   L O G
001900*----------------------------------------------------------------
002000* 03/14/89  RLH  ORIGINAL PROGRAM - REQ 4471. NIGHTLY PRICING RUN
002100*                REPLACES THE MANUAL DISCOUNT WORKSHEET.
002200* 09/02/89  RLH  ADDED FIXED-AMOUNT DISCOUNT TYPE - REQ 4528.
002300* 01/17/90  RLH  PRIORITY ORDERING ON PROMOTIONS PER MERCHANT
002400*                REQUEST - REQ 4602.
002500* 07/25/91  DMF  ADDED COUPON DISCOUNT PASS - REQ 4880.
002600* 04/09/92  DMF  MINIMUM ORDER VALUE CHECK ON COUPONS - REQ 4941.
002700* 11/30/93  KPB  USAGE LIMIT CHECK ON COUPONS - REQ 5103.
002800* 06/06/94  KPB  FINAL PRICE FLOOR AT ZERO - REQ 5177, CUSTOMER
002900*                COMPLAINT OF NEGATIVE INVOICE LINES.
003000* 02/14/95  KPB  BUILT PRODUCT PRICE TABLE VIA SORT/SEARCH ALL IN
003100*                PLACE OF THE OLD RANDOM READ - REQ 5240.
003200* 08/19/96  TWN  END OF JOB CONTROL TOTALS ADDED - REQ 5390.
003300* 05/02/98  TWN  ROUNDED CLAUSE ADDED TO ALL PERCENTAGE COMPUTES -
003400*                REQ 5518, AUDIT FINDING ON PENNY DRIFT.
003500* 11/09/98  TWN  YEAR 2000 REVIEW - ALL DATE FIELDS ALREADY CCYY,
003600*                NO CHANGE REQUIRED. REQ 5561.
003700* 03/03/99  TWN  Y2K SIGN-OFF - RE-RAN FULL REGRESSION - REQ 5561.
003800* 10/11/00  BGS  UPSI-0 DETAIL-ECHO SWITCH ADDED FOR AUDIT TRACE
003900*                RUNS - REQ 5690.
004000* 02/28/02  BGS  RAISED PROMOTION/PRICE TABLE SIZES - REQ 5799.
004100*----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON DETAIL-ECHO-SWITCH
004800            OFF PRODUCTION-RUN-SWITCH.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "SLPCREQ.CBL".
005300     COPY "SLPCRES.CBL".
005400     COPY "SLPROMO.CBL".
005500     COPY "SLCOUPN.CBL".
005600     COPY "SLPRICE.CBL".
005700
005800     SELECT PRICE-SORT-FILE ASSIGN TO "PPSRTWK".
005900
006000     SELECT PRICE-WORK-FILE
006100            ASSIGN TO "PPWORK"
006200            ORGANIZATION IS SEQUENTIAL.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700     COPY "FDPCREQ.CBL".
006800     COPY "FDPCRES.CBL".
006900     COPY "FDPROMO.CBL".
007000     COPY "FDCOUPN.CBL".
007100     COPY "FDPRICE.CBL".
007200
007300     SD  PRICE-SORT-FILE.
007400     01  PRICE-SORT-RECORD.
007500         05  PS-PRODUCT-ID           PIC X(36).
007600         05  PS-BASE-PRICE           PIC S9(17)V99.
007700         05  FILLER                  PIC X(10).
007800
007900     FD  PRICE-WORK-FILE
008000         LABEL RECORDS ARE STANDARD.
008100     01  PRICE-WORK-RECORD.
008200         05  PW-PRODUCT-ID           PIC X(36).
008300         05  PW-BASE-PRICE           PIC S9(17)V99.
008400         05  FILLER                  PIC X(10).
008500
008600 WORKING-STORAGE SECTION.
008700
008800 01  WS-END-OF-FILE-SWITCHES.
008900     05  WS-PCREQ-EOF-SW         PIC X VALUE "N".
009000         88  PCREQ-EOF               VALUE "Y".
009100     05  WS-PROMO-EOF-SW         PIC X VALUE "N".
009200         88  PROMO-FILE-EOF          VALUE "Y".
009300     05  WS-PRICEWK-EOF-SW       PIC X VALUE "N".
009400         88  PRICEWK-EOF             VALUE "Y".
009500
009600 01  W-FOUND-COUPON-RECORD       PIC X VALUE "N".
009700     88  FOUND-COUPON-RECORD         VALUE "Y".
009800 01  W-COUPON-FILE-EOF           PIC X VALUE "N".
009900     88  COUPON-FILE-EOF             VALUE "Y".
010000
010100 01  PCLK-LOOKUP-FIELDS.
010200     05  PCLK-LOOKUP-CODE        PIC X(50).
010300     05  PCLK-LOOKUP-TENANT      PIC X(36).
010400
010500 01  WS-PROMOTION-TABLE-CONTROL.
010600     05  WS-PROMO-TABLE-COUNT    PIC S9(4) COMP VALUE ZERO.
010700     05  WS-PROMO-TABLE OCCURS 3000 TIMES
010800                        INDEXED BY PROMO-IDX.
010900         10  TBL-PROMO-NAME          PIC X(100).
011000         10  TBL-PROMO-TENANT-ID     PIC X(36).
011100         10  TBL-PROMO-DISC-TYPE     PIC X(10).
011200         10  TBL-PROMO-DISC-VALUE    PIC S9(17)V99.
011300         10  TBL-PROMO-START-DATE    PIC 9(8).
011400         10  TBL-PROMO-END-DATE      PIC 9(8).
011500         10  TBL-PROMO-PRIORITY      PIC S9(4) COMP.
011600         10  TBL-PROMO-ACTIVE-FLAG   PIC X(1).
011700
011800 01  WS-PRICE-TABLE-CONTROL.
011900     05  WS-PRICE-TABLE-COUNT    PIC S9(4) COMP VALUE ZERO.
012000     05  WS-PRICE-TABLE OCCURS 6000 TIMES
012100                        ASCENDING KEY IS TBL-PP-PRODUCT-ID
012200                        INDEXED BY PRICE-IDX.
012300         10  TBL-PP-PRODUCT-ID       PIC X(36).
012400         10  TBL-PP-BASE-PRICE       PIC S9(17)V99.
012500
012600 01  WS-MATCHED-PROMOTIONS.
012700     05  WS-MATCH-COUNT          PIC S9(4) COMP VALUE ZERO.
012800     05  WS-MATCH-ENTRY OCCURS 500 TIMES.
012900         10  WS-MATCH-NAME           PIC X(100).
013000         10  WS-MATCH-DISC-TYPE      PIC X(10).
013100         10  WS-MATCH-DISC-VALUE     PIC S9(17)V99.
013200         10  WS-MATCH-PRIORITY       PIC S9(4) COMP.
013300
013400 01  WS-SORT-SUBSCRIPTS.
013500     05  WS-SORT-I               PIC S9(4) COMP.
013600     05  WS-SORT-J               PIC S9(4) COMP.
013700
013800 01  WS-SORT-SWAP-AREA.
013900     05  WS-SWAP-NAME            PIC X(100).
014000     05  WS-SWAP-DISC-TYPE       PIC X(10).
014100     05  WS-SWAP-DISC-VALUE      PIC S9(17)V99.
014200     05  WS-SWAP-PRIORITY        PIC S9(4) COMP.
014300
014400 01  WS-CALC-FIELDS.
014500     05  WS-UNIT-PRICE           PIC S9(17)V99.
014600     05  WS-TOTAL-BASE-PRICE     PIC S9(17)V99.
014700     05  WS-DISCOUNT-AMOUNT      PIC S9(17)V99.
014800     05  WS-ONE-DISCOUNT         PIC S9(17)V99.
014900     05  WS-FINAL-PRICE          PIC S9(17)V99.
015000     05  WS-APPLIED-CNT          PIC S9(4) COMP.
015100
015200 01  WS-AS-OF-DATE-WORK          PIC 9(8).
015300 01  FILLER REDEFINES WS-AS-OF-DATE-WORK.
015400     05  WS-ASOF-CCYY            PIC 9(4).
015500     05  WS-ASOF-MM              PIC 99.
015600     05  WS-ASOF-DD              PIC 99.
015700
015800 01  WS-JOB-TOTALS.
015900     05  WS-REQUESTS-PROCESSED   PIC S9(7) COMP VALUE ZERO.
016000     05  WS-TOTAL-DISCOUNT-JOB   PIC S9(17)V99 VALUE ZERO.
016100     05  WS-TOTAL-FINAL-JOB      PIC S9(17)V99 VALUE ZERO.
016200
016300 01  WS-SUMMARY-FIELDS.
016400     05  D-REQUEST-COUNT         PIC ZZZ,ZZ9.
016500     05  D-DISCOUNT-TOTAL        PIC $$,$$$,$$$,$$9.99-.
016600     05  D-FINAL-TOTAL           PIC $$,$$$,$$$,$$9.99-.
016700
016800*----------------------------------------------------------------
016900 PROCEDURE DIVISION.
017000
017100 0100-MAIN-CONTROL.
017200
017300     PERFORM 0200-INITIALIZE-JOB THRU 0200-EXIT.
017400     PERFORM 0900-PROCESS-REQUESTS THRU 0900-EXIT.
017500     PERFORM 0950-END-OF-JOB THRU 0950-EXIT.
017600     STOP RUN.
017700
017800 0200-INITIALIZE-JOB.
017900
018000     OPEN INPUT PRICE-CALC-REQUEST-FILE.
018100     OPEN OUTPUT PRICE-CALC-RESULT-FILE.
018200     MOVE "N" TO WS-PCREQ-EOF-SW.
018300     MOVE ZERO TO WS-PROMO-TABLE-COUNT.
018400     MOVE ZERO TO WS-PRICE-TABLE-COUNT.
018500     MOVE ZERO TO WS-REQUESTS-PROCESSED.
018600     MOVE ZERO TO WS-TOTAL-DISCOUNT-JOB.
018700     MOVE ZERO TO WS-TOTAL-FINAL-JOB.
018800     PERFORM 0300-LOAD-PROMOTION-TABLE THRU 0300-EXIT.
018900     PERFORM 0400-LOAD-PRICE-TABLE THRU 0400-EXIT.
019000
019100 0200-EXIT.
019200     EXIT.
019300
019400 0300-LOAD-PROMOTION-TABLE.
019500
019600     OPEN INPUT PROMOTION-FILE.
019700     MOVE "N" TO WS-PROMO-EOF-SW.
019800     PERFORM 0310-READ-PROMOTION-RECORD THRU 0310-EXIT.
019900     PERFORM 0320-STORE-PROMOTION-RECORD THRU 0320-EXIT
020000         UNTIL PROMO-FILE-EOF.
020100     CLOSE PROMOTION-FILE.
020200
020300 0300-EXIT.
020400     EXIT.
020500
020600 0310-READ-PROMOTION-RECORD.
020700
020800     READ PROMOTION-FILE RECORD
020900         AT END
021000            MOVE "Y" TO WS-PROMO-EOF-SW.
021100
021200 0310-EXIT.
021300     EXIT.
021400
021500 0320-STORE-PROMOTION-RECORD.
021600
021700     IF WS-PROMO-TABLE-COUNT < 3000
021800        ADD 1 TO WS-PROMO-TABLE-COUNT
021900        SET PROMO-IDX TO WS-PROMO-TABLE-COUNT
022000        MOVE PROMO-NAME TO TBL-PROMO-NAME (PROMO-IDX)
022100        MOVE PROMO-TENANT-ID TO TBL-PROMO-TENANT-ID (PROMO-IDX)
022200        MOVE PROMO-DISCOUNT-TYPE
022300                             TO TBL-PROMO-DISC-TYPE (PROMO-IDX)
022400        MOVE PROMO-DISCOUNT-VALUE
022500                             TO TBL-PROMO-DISC-VALUE (PROMO-IDX)
022600        MOVE PROMO-START-DATE TO TBL-PROMO-START-DATE (PROMO-IDX)
022700        MOVE PROMO-END-DATE TO TBL-PROMO-END-DATE (PROMO-IDX)
022800        MOVE PROMO-PRIORITY TO TBL-PROMO-PRIORITY (PROMO-IDX)
022900        MOVE PROMO-ACTIVE-FLAG
023000                             TO TBL-PROMO-ACTIVE-FLAG (PROMO-IDX).
023100     PERFORM 0310-READ-PROMOTION-RECORD THRU 0310-EXIT.
023200
023300 0320-EXIT.
023400     EXIT.
023500
023600 0400-LOAD-PRICE-TABLE.
023700
023800     SORT PRICE-SORT-FILE
023900         ON ASCENDING KEY PS-PRODUCT-ID
024000         USING PRODUCT-PRICE-FILE
024100         GIVING PRICE-WORK-FILE.
024200     OPEN INPUT PRICE-WORK-FILE.
024300     MOVE "N" TO WS-PRICEWK-EOF-SW.
024400     PERFORM 0410-READ-PRICE-WORK-RECORD THRU 0410-EXIT.
024500     PERFORM 0420-STORE-PRICE-ENTRY THRU 0420-EXIT
024600         UNTIL PRICEWK-EOF.
024700     CLOSE PRICE-WORK-FILE.
024800
024900 0400-EXIT.
025000     EXIT.
025100
025200 0410-READ-PRICE-WORK-RECORD.
025300
025400     READ PRICE-WORK-FILE RECORD
025500         AT END
025600            MOVE "Y" TO WS-PRICEWK-EOF-SW.
025700
025800 0410-EXIT.
025900     EXIT.
026000
026100 0420-STORE-PRICE-ENTRY.
026200
026300     IF WS-PRICE-TABLE-COUNT < 6000
026400        ADD 1 TO WS-PRICE-TABLE-COUNT
026500        SET PRICE-IDX TO WS-PRICE-TABLE-COUNT
026600        MOVE PW-PRODUCT-ID TO TBL-PP-PRODUCT-ID (PRICE-IDX)
026700        MOVE PW-BASE-PRICE TO TBL-PP-BASE-PRICE (PRICE-IDX).
026800     PERFORM 0410-READ-PRICE-WORK-RECORD THRU 0410-EXIT.
026900
027000 0420-EXIT.
027100     EXIT.
027200
027300 0900-PROCESS-REQUESTS.
027400
027500     PERFORM 0910-READ-REQUEST-RECORD THRU 0910-EXIT.
027600     PERFORM 0920-PROCESS-ONE-REQUEST THRU 0920-EXIT
027700         UNTIL PCREQ-EOF.
027800
027900 0900-EXIT.
028000     EXIT.
028100
028200 0910-READ-REQUEST-RECORD.
028300
028400     READ PRICE-CALC-REQUEST-FILE RECORD
028500         AT END
028600            MOVE "Y" TO WS-PCREQ-EOF-SW.
028700
028800 0910-EXIT.
028900     EXIT.
029000
029100 0920-PROCESS-ONE-REQUEST.
029200
029300     PERFORM 1000-LOOKUP-PRODUCT-PRICE THRU 1000-EXIT.
029400     PERFORM 2000-SELECT-ACTIVE-PROMOTIONS THRU 2000-EXIT.
029500     PERFORM 3000-APPLY-PROMOTION-DISCOUNTS THRU 3000-EXIT.
029600     PERFORM 4000-APPLY-COUPON-DISCOUNT THRU 4000-EXIT.
029700     PERFORM 5000-FINISH-PRICE-CALC THRU 5000-EXIT.
029800     PERFORM 6000-WRITE-RESULT-RECORD THRU 6000-EXIT.
029900     ADD 1 TO WS-REQUESTS-PROCESSED.
030000     PERFORM 0910-READ-REQUEST-RECORD THRU 0910-EXIT.
030100
030200 0920-EXIT.
030300     EXIT.
030400
030500 1000-LOOKUP-PRODUCT-PRICE.
030600
030700     MOVE ZERO TO WS-UNIT-PRICE.
030800     SEARCH ALL WS-PRICE-TABLE
030900         AT END
031000            MOVE ZERO TO WS-UNIT-PRICE
031100         WHEN TBL-PP-PRODUCT-ID (PRICE-IDX) = PCREQ-PRODUCT-ID
031200            MOVE TBL-PP-BASE-PRICE (PRICE-IDX) TO WS-UNIT-PRICE.
031300     COMPUTE WS-TOTAL-BASE-PRICE ROUNDED =
031400             WS-UNIT-PRICE * PCREQ-QUANTITY.
031500
031600 1000-EXIT.
031700     EXIT.
031800
031900 2000-SELECT-ACTIVE-PROMOTIONS.
032000
032100     MOVE ZERO TO WS-MATCH-COUNT.
032200     IF WS-PROMO-TABLE-COUNT > ZERO
032300        PERFORM 2100-EXAMINE-PROMOTION-ENTRY THRU 2100-EXIT
032400            VARYING PROMO-IDX FROM 1 BY 1
032500            UNTIL PROMO-IDX > WS-PROMO-TABLE-COUNT.
032600     PERFORM 2200-SORT-MATCHED-PROMOTIONS THRU 2200-EXIT.
032700
032800 2000-EXIT.
032900     EXIT.
033000
033100 2100-EXAMINE-PROMOTION-ENTRY.
033200
033300     IF TBL-PROMO-TENANT-ID (PROMO-IDX) = PCREQ-TENANT-ID
033400        AND TBL-PROMO-ACTIVE-FLAG (PROMO-IDX) = "Y"
033500        AND TBL-PROMO-START-DATE (PROMO-IDX) NOT GREATER
033600                                         THAN PCREQ-AS-OF-DATE
033700        AND TBL-PROMO-END-DATE (PROMO-IDX) NOT LESS
033800                                       THAN PCREQ-AS-OF-DATE
033900        AND WS-MATCH-COUNT < 500
034000           ADD 1 TO WS-MATCH-COUNT
034100           MOVE TBL-PROMO-NAME (PROMO-IDX)
034200                    TO WS-MATCH-NAME (WS-MATCH-COUNT)
034300           MOVE TBL-PROMO-DISC-TYPE (PROMO-IDX)
034400                    TO WS-MATCH-DISC-TYPE (WS-MATCH-COUNT)
034500           MOVE TBL-PROMO-DISC-VALUE (PROMO-IDX)
034600                    TO WS-MATCH-DISC-VALUE (WS-MATCH-COUNT)
034700           MOVE TBL-PROMO-PRIORITY (PROMO-IDX)
034800                    TO WS-MATCH-PRIORITY (WS-MATCH-COUNT).
034900
035000 2100-EXIT.
035100     EXIT.
035200
035300 2200-SORT-MATCHED-PROMOTIONS.
035400
035500     IF WS-MATCH-COUNT > 1
035600        PERFORM 2210-OUTER-SORT-PASS THRU 2210-EXIT
035700            VARYING WS-SORT-I FROM 1 BY 1
035800            UNTIL WS-SORT-I > WS-MATCH-COUNT - 1.
035900
036000 2200-EXIT.
036100     EXIT.
036200
036300 2210-OUTER-SORT-PASS.
036400
036500     PERFORM 2220-INNER-SORT-COMPARE THRU 2220-EXIT
036600         VARYING WS-SORT-J FROM 1 BY 1
036700         UNTIL WS-SORT-J > WS-MATCH-COUNT - WS-SORT-I.
036800
036900 2210-EXIT.
037000     EXIT.
037100
037200 2220-INNER-SORT-COMPARE.
037300
037400     IF WS-MATCH-PRIORITY (WS-SORT-J) <
037500                          WS-MATCH-PRIORITY (WS-SORT-J + 1)
037600        MOVE WS-MATCH-NAME (WS-SORT-J)      TO WS-SWAP-NAME
037700        MOVE WS-MATCH-DISC-TYPE (WS-SORT-J) TO WS-SWAP-DISC-TYPE
037800        MOVE WS-MATCH-DISC-VALUE (WS-SORT-J) TO WS-SWAP-DISC-VALUE
037900        MOVE WS-MATCH-PRIORITY (WS-SORT-J)  TO WS-SWAP-PRIORITY
038000        MOVE WS-MATCH-NAME (WS-SORT-J + 1)
038100                          TO WS-MATCH-NAME (WS-SORT-J)
038200        MOVE WS-MATCH-DISC-TYPE (WS-SORT-J + 1)
038300                          TO WS-MATCH-DISC-TYPE (WS-SORT-J)
038400        MOVE WS-MATCH-DISC-VALUE (WS-SORT-J + 1)
038500                          TO WS-MATCH-DISC-VALUE (WS-SORT-J)
038600        MOVE WS-MATCH-PRIORITY (WS-SORT-J + 1)
038700                          TO WS-MATCH-PRIORITY (WS-SORT-J)
038800        MOVE WS-SWAP-NAME      TO WS-MATCH-NAME (WS-SORT-J + 1)
038900        MOVE WS-SWAP-DISC-TYPE
039000                          TO WS-MATCH-DISC-TYPE (WS-SORT-J + 1)
039100        MOVE WS-SWAP-DISC-VALUE
039200                          TO WS-MATCH-DISC-VALUE (WS-SORT-J + 1)
039300        MOVE WS-SWAP-PRIORITY
039400                          TO WS-MATCH-PRIORITY (WS-SORT-J + 1).
039500
039600 2220-EXIT.
039700     EXIT.
039800
039900 3000-APPLY-PROMOTION-DISCOUNTS.
040000
040100     MOVE ZERO TO WS-DISCOUNT-AMOUNT.
040200     MOVE ZERO TO WS-APPLIED-CNT.
040300     IF WS-MATCH-COUNT > ZERO
040400        PERFORM 3100-APPLY-ONE-PROMOTION THRU 3100-EXIT
040500            VARYING WS-SORT-I FROM 1 BY 1
040600            UNTIL WS-SORT-I > WS-MATCH-COUNT.
040700
040800 3000-EXIT.
040900     EXIT.
041000
041100 3100-APPLY-ONE-PROMOTION.
041200
041300     IF WS-MATCH-DISC-TYPE (WS-SORT-I) = "PERCENTAGE"
041400        COMPUTE WS-ONE-DISCOUNT ROUNDED =
041500             WS-TOTAL-BASE-PRICE *
041600             WS-MATCH-DISC-VALUE (WS-SORT-I) / 100
041700     ELSE
041800        IF WS-MATCH-DISC-TYPE (WS-SORT-I) = "FIXED"
041900           IF WS-MATCH-DISC-VALUE (WS-SORT-I) <
042000                                          WS-TOTAL-BASE-PRICE
042100              MOVE WS-MATCH-DISC-VALUE (WS-SORT-I)
042200                                          TO WS-ONE-DISCOUNT
042300           ELSE
042400              MOVE WS-TOTAL-BASE-PRICE TO WS-ONE-DISCOUNT
042500        ELSE
042600           MOVE ZERO TO WS-ONE-DISCOUNT.
042700     IF WS-ONE-DISCOUNT > ZERO
042800        ADD WS-ONE-DISCOUNT TO WS-DISCOUNT-AMOUNT
042900        ADD 1 TO WS-APPLIED-CNT
043000        IF WS-APPLIED-CNT NOT GREATER THAN 10
043100           MOVE WS-MATCH-NAME (WS-SORT-I)
043200                TO PCRES-APPLIED-PROMO-NAME (WS-APPLIED-CNT).
043300
043400 3100-EXIT.
043500     EXIT.
043600
043700 4000-APPLY-COUPON-DISCOUNT.
043800
043900     IF PCREQ-COUPON-CODE = SPACES
044000        GO TO 4000-EXIT.
044100     MOVE PCREQ-COUPON-CODE TO PCLK-LOOKUP-CODE.
044200     MOVE PCREQ-TENANT-ID TO PCLK-LOOKUP-TENANT.
044300     PERFORM LOOK-FOR-COUPON-RECORD.
044400     IF NOT FOUND-COUPON-RECORD
044500        GO TO 4000-EXIT.
044600     IF COUPON-ACTIVE-FLAG NOT EQUAL "Y"
044700        GO TO 4000-EXIT.
044800     IF COUPON-EXPIRY-DATE < PCREQ-AS-OF-DATE
044900        GO TO 4000-EXIT.
045000     IF COUPON-USAGE-LIMIT > ZERO
045100        AND COUPON-USED-COUNT NOT LESS THAN COUPON-USAGE-LIMIT
045200        GO TO 4000-EXIT.
045300     IF COUPON-MIN-ORDER-VALUE > ZERO
045400        AND WS-TOTAL-BASE-PRICE < COUPON-MIN-ORDER-VALUE
045500        GO TO 4000-EXIT.
045600     IF COUPON-DISC-PERCENTAGE
045700        COMPUTE WS-ONE-DISCOUNT ROUNDED =
045800             WS-TOTAL-BASE-PRICE * COUPON-DISCOUNT-VALUE / 100
045900     ELSE
046000        IF COUPON-DISC-FIXED
046100           IF COUPON-DISCOUNT-VALUE < WS-TOTAL-BASE-PRICE
046200              MOVE COUPON-DISCOUNT-VALUE TO WS-ONE-DISCOUNT
046300           ELSE
046400              MOVE WS-TOTAL-BASE-PRICE TO WS-ONE-DISCOUNT
046500        ELSE
046600           MOVE ZERO TO WS-ONE-DISCOUNT.
046700     ADD WS-ONE-DISCOUNT TO WS-DISCOUNT-AMOUNT.
046800
046900 4000-EXIT.
047000     EXIT.
047100
047200 5000-FINISH-PRICE-CALC.
047300
047400     COMPUTE WS-FINAL-PRICE =
047500             WS-TOTAL-BASE-PRICE - WS-DISCOUNT-AMOUNT.
047600     IF WS-FINAL-PRICE < ZERO
047700        MOVE ZERO TO WS-FINAL-PRICE.
047800     ADD WS-DISCOUNT-AMOUNT TO WS-TOTAL-DISCOUNT-JOB.
047900     ADD WS-FINAL-PRICE TO WS-TOTAL-FINAL-JOB.
048000
048100 5000-EXIT.
048200     EXIT.
048300
048400 6000-WRITE-RESULT-RECORD.
048500
048600     MOVE SPACES TO PRICE-CALC-RESULT-RECORD.
048700     MOVE PCREQ-REQUEST-ID TO PCRES-REQUEST-ID.
048800     MOVE WS-TOTAL-BASE-PRICE TO PCRES-BASE-PRICE.
048900     MOVE WS-DISCOUNT-AMOUNT TO PCRES-DISCOUNT-AMOUNT.
049000     MOVE WS-FINAL-PRICE TO PCRES-FINAL-PRICE.
049100     MOVE WS-APPLIED-CNT TO PCRES-APPLIED-PROMO-CNT.
049200     MOVE "USD" TO PCRES-CURRENCY-CODE.
049300     IF DETAIL-ECHO-SWITCH
049400        DISPLAY "REQ " PCRES-REQUEST-ID
049500                " BASE " PCRES-BASE-PRICE
049600                " DISC " PCRES-DISCOUNT-AMOUNT
049700                " FINAL " PCRES-FINAL-PRICE.
049800     WRITE PRICE-CALC-RESULT-RECORD.
049900
050000 6000-EXIT.
050100     EXIT.
050200
050300 0950-END-OF-JOB.
050400
050500     CLOSE PRICE-CALC-REQUEST-FILE.
050600     CLOSE PRICE-CALC-RESULT-FILE.
050700     MOVE WS-REQUESTS-PROCESSED TO D-REQUEST-COUNT.
050800     MOVE WS-TOTAL-DISCOUNT-JOB TO D-DISCOUNT-TOTAL.
050900     MOVE WS-TOTAL-FINAL-JOB TO D-FINAL-TOTAL.
051000     DISPLAY "PRICE-CALC-BATCH - END OF JOB CONTROL TOTALS".
051100     DISPLAY "  REQUESTS PROCESSED . . . . . " D-REQUEST-COUNT.
051200     DISPLAY "  TOTAL DISCOUNT GIVEN . . . . " D-DISCOUNT-TOTAL.
051300     DISPLAY "  TOTAL FINAL PRICE . . . . . . " D-FINAL-TOTAL.
051400
051500 0950-EXIT.
051600     EXIT.
051700
051800     COPY "PLCOUPN.CBL".

000100*----------------------------------------------------------------
000200* PLAUTHOR.CBL  -  authorization check shared by create-promotion
000300* and create-coupon.  Only the SELLER and ADMIN roles may set up
000400* promotions or coupons - the operator keys the acting role code
000500* directly at the console, same as any other run-control entry.
000600*----------------------------------------------------------------
000700 CHECK-AUTHORIZATION.
000800
000900     MOVE "N" TO W-AUTHORIZED.
001000
001100     IF ENTRY-OPERATOR-ROLE EQUAL "SELLER" OR "ADMIN"
001200        MOVE "Y" TO W-AUTHORIZED
001300     ELSE
001400        DISPLAY "NOT AUTHORIZED ! <ENTER> TO CONTINUE"
001500        ACCEPT DUMMY.

000100*----------------------------------------------------------------
000200* SLPCTRL.CBL  -  FILE-CONTROL entry for the PROMO-CONTROL-FILE,
000300* the one-record control file holding the last-assigned promotion
000400* and coupon sequence numbers - built the same way this shop's
000500* old SLCONTRL.CBL held the last voucher number issued.
000600*----------------------------------------------------------------
000700 SELECT PROMO-CONTROL-FILE ASSIGN TO "PCTRLFL"
000800        ORGANIZATION IS INDEXED
000900        ACCESS MODE IS DYNAMIC
001000        RECORD KEY IS PCTRL-KEY.

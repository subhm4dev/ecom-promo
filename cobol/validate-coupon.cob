000100*----------------------------------------------------------------
000200* VALIDATE-COUPON.CBL
000300* Stand-alone coupon eligibility check, run ahead of a checkout
000400* batch or on demand from the order-entry front end.  Unlike the
000500* silent skip-if-bad behavior inside PRICE-CALC-BATCH, every
000600* request here gets a hard yes/no answer and, if no, the exact
000700* reason - callers use CPVRS-ERROR-CODE to drive their own retry
000800* or customer-message logic.
000900*----------------------------------------------------------------
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  VALIDATE-COUPON.
001200 AUTHOR.  D M FLETCHER.
001300 INSTALLATION.  MERCHANT SERVICES DATA CENTER.
001400 DATE-WRITTEN.  08/02/1991.
001500 DATE-COMPILED.
001600 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*----------------------------------------------------------------
001800*                     C H A N G E   L O G
001900*----------------------------------------------------------------
002000* 08/02/91  DMF  ORIGINAL PROGRAM - REQ 4881. SPLIT OUT OF THE
002100*                PRICING JOB SO ORDER ENTRY CAN CHECK A CODE
002200*                BEFORE THE CUSTOMER FINISHES CHECKOUT.
002300* 04/09/92  DMF  MINIMUM ORDER VALUE CHECK ADDED - REQ 4941.
002400* 11/30/93  KPB  USAGE LIMIT CHECK ADDED - REQ 5103.
002500* 06/06/94  KPB  ERROR CODES E101-E105 STANDARDIZED FOR THE
002600*                ORDER ENTRY SCREEN - REQ 5178.
002700* 11/09/98  TWN  YEAR 2000 REVIEW - EXPIRY-DATE AND AS-OF-DATE
002800*                ALREADY CCYY, NO CHANGE REQUIRED. REQ 5561.
002900* 03/03/99  TWN  Y2K SIGN-OFF - RE-RAN FULL REGRESSION - REQ 5561.
003000* 10/11/00  BGS  UPSI-0 DETAIL-ECHO SWITCH ADDED, SAME AS THE
003100*                PRICING JOB, FOR AUDIT TRACE RUNS - REQ 5691.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON DETAIL-ECHO-SWITCH
003900            OFF PRODUCTION-RUN-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "SLCPVAL.CBL".
004400     COPY "SLCPVRS.CBL".
004500     COPY "SLCOUPN.CBL".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDCPVAL.CBL".
005100     COPY "FDCPVRS.CBL".
005200     COPY "FDCOUPN.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500
005600 01  WS-CPVAL-EOF-SW              PIC X VALUE "N".
005700     88  CPVAL-EOF                    VALUE "Y".
005800
005900 01  W-FOUND-COUPON-RECORD        PIC X VALUE "N".
006000     88  FOUND-COUPON-RECORD          VALUE "Y".
006100 01  W-COUPON-FILE-EOF            PIC X VALUE "N".
006200     88  COUPON-FILE-EOF              VALUE "Y".
006300
006400 01  PCLK-LOOKUP-FIELDS.
006500     05  PCLK-LOOKUP-CODE         PIC X(50).
006600     05  PCLK-LOOKUP-TENANT       PIC X(36).
006700
006800 01  WS-AS-OF-DATE-WORK           PIC 9(8).
006900 01  FILLER REDEFINES WS-AS-OF-DATE-WORK.
007000     05  WS-ASOF-CCYY             PIC 9(4).
007100     05  WS-ASOF-MM               PIC 99.
007200     05  WS-ASOF-DD               PIC 99.
007300
007400 01  WS-JOB-TOTALS.
007500     05  WS-REQUESTS-CHECKED      PIC S9(7) COMP VALUE ZERO.
007600     05  WS-REQUESTS-VALID        PIC S9(7) COMP VALUE ZERO.
007700     05  WS-REQUESTS-REJECTED     PIC S9(7) COMP VALUE ZERO.
007800
007900 01  WS-SUMMARY-FIELDS.
008000     05  D-CHECKED-COUNT          PIC ZZZ,ZZ9.
008100     05  D-VALID-COUNT            PIC ZZZ,ZZ9.
008200     05  D-REJECTED-COUNT         PIC ZZZ,ZZ9.
008300
008400*----------------------------------------------------------------
008500 PROCEDURE DIVISION.
008600
008700 0100-MAIN-CONTROL.
008800
008900     PERFORM 0200-INITIALIZE-JOB THRU 0200-EXIT.
009000     PERFORM 0900-PROCESS-REQUESTS THRU 0900-EXIT.
009100     PERFORM 0950-END-OF-JOB THRU 0950-EXIT.
009200     STOP RUN.
009300
009400 0200-INITIALIZE-JOB.
009500
009600     OPEN INPUT COUPON-VALIDATION-REQUEST-FILE.
009700     OPEN OUTPUT COUPON-VALIDATION-RESULT-FILE.
009800     MOVE "N" TO WS-CPVAL-EOF-SW.
009900     MOVE ZERO TO WS-REQUESTS-CHECKED.
010000     MOVE ZERO TO WS-REQUESTS-VALID.
010100     MOVE ZERO TO WS-REQUESTS-REJECTED.
010200
010300 0200-EXIT.
010400     EXIT.
010500
010600 0900-PROCESS-REQUESTS.
010700
010800     PERFORM 0910-READ-REQUEST-RECORD THRU 0910-EXIT.
010900     PERFORM 0920-PROCESS-ONE-REQUEST THRU 0920-EXIT
011000         UNTIL CPVAL-EOF.
011100
011200 0900-EXIT.
011300     EXIT.
011400
011500 0910-READ-REQUEST-RECORD.
011600
011700     READ COUPON-VALIDATION-REQUEST-FILE RECORD
011800         AT END
011900            MOVE "Y" TO WS-CPVAL-EOF-SW.
012000
012100 0910-EXIT.
012200     EXIT.
012300
012400 0920-PROCESS-ONE-REQUEST.
012500
012600     PERFORM 1000-VALIDATE-ONE-COUPON THRU 1000-EXIT.
012700     PERFORM 6000-WRITE-RESULT-RECORD THRU 6000-EXIT.
012800     ADD 1 TO WS-REQUESTS-CHECKED.
012900     IF CPVRS-IS-VALID
013000        ADD 1 TO WS-REQUESTS-VALID
013100     ELSE
013200        ADD 1 TO WS-REQUESTS-REJECTED.
013300     PERFORM 0910-READ-REQUEST-RECORD THRU 0910-EXIT.
013400
013500 0920-EXIT.
013600     EXIT.
013700
013800 1000-VALIDATE-ONE-COUPON.
013900
014000     MOVE SPACES TO COUPON-VALIDATION-RESULT-RECORD.
014100     MOVE CPVAL-REQUEST-ID TO CPVRS-REQUEST-ID.
014200     MOVE CPVAL-COUPON-CODE TO PCLK-LOOKUP-CODE.
014300     MOVE CPVAL-TENANT-ID TO PCLK-LOOKUP-TENANT.
014400     PERFORM LOOK-FOR-COUPON-RECORD.
014500
014600     IF NOT FOUND-COUPON-RECORD
014700        MOVE "N" TO CPVRS-VALID-FLAG
014800        MOVE "E101" TO CPVRS-ERROR-CODE
014900        MOVE "INVALID COUPON CODE" TO CPVRS-ERROR-TEXT
015000        GO TO 1000-EXIT.
015100
015200     IF COUPON-ACTIVE-FLAG NOT EQUAL "Y"
015300        MOVE "N" TO CPVRS-VALID-FLAG
015400        MOVE "E102" TO CPVRS-ERROR-CODE
015500        MOVE "COUPON IS NOT ACTIVE" TO CPVRS-ERROR-TEXT
015600        GO TO 1000-EXIT.
015700
015800     IF COUPON-EXPIRY-DATE < CPVAL-AS-OF-DATE
015900        MOVE "N" TO CPVRS-VALID-FLAG
016000        MOVE "E103" TO CPVRS-ERROR-CODE
016100        MOVE "COUPON HAS EXPIRED" TO CPVRS-ERROR-TEXT
016200        GO TO 1000-EXIT.
016300
016400     IF COUPON-USAGE-LIMIT > ZERO
016500        AND COUPON-USED-COUNT NOT LESS THAN COUPON-USAGE-LIMIT
016600        MOVE "N" TO CPVRS-VALID-FLAG
016700        MOVE "E104" TO CPVRS-ERROR-CODE
016800        MOVE "COUPON USAGE LIMIT EXCEEDED" TO CPVRS-ERROR-TEXT
016900        GO TO 1000-EXIT.
017000
017100     IF COUPON-MIN-ORDER-VALUE > ZERO
017200        AND CPVAL-ORDER-TOTAL < COUPON-MIN-ORDER-VALUE
017300        MOVE "N" TO CPVRS-VALID-FLAG
017400        MOVE "E105" TO CPVRS-ERROR-CODE
017500        MOVE "MINIMUM ORDER VALUE NOT MET" TO CPVRS-ERROR-TEXT
017600        GO TO 1000-EXIT.
017700
017800     MOVE "Y" TO CPVRS-VALID-FLAG.
017900     MOVE COUPON-ID TO CPVRS-COUPON-ID.
018000
018100 1000-EXIT.
018200     EXIT.
018300
018400 6000-WRITE-RESULT-RECORD.
018500
018600     IF DETAIL-ECHO-SWITCH
018700        DISPLAY "REQ " CPVRS-REQUEST-ID
018800                " VALID " CPVRS-VALID-FLAG
018900                " CODE " CPVRS-ERROR-CODE.
019000     WRITE COUPON-VALIDATION-RESULT-RECORD.
019100
019200 6000-EXIT.
019300     EXIT.
019400
019500 0950-END-OF-JOB.
019600
019700     CLOSE COUPON-VALIDATION-REQUEST-FILE.
019800     CLOSE COUPON-VALIDATION-RESULT-FILE.
019900     MOVE WS-REQUESTS-CHECKED TO D-CHECKED-COUNT.
020000     MOVE WS-REQUESTS-VALID TO D-VALID-COUNT.
020100     MOVE WS-REQUESTS-REJECTED TO D-REJECTED-COUNT.
020200     DISPLAY "VALIDATE-COUPON - END OF JOB CONTROL TOTALS".
020300     DISPLAY "  REQUESTS CHECKED . . . . . . " D-CHECKED-COUNT.
020400     DISPLAY "  REQUESTS VALID . . . . . . . " D-VALID-COUNT.
020500     DISPLAY "  REQUESTS REJECTED . . . . . " D-REJECTED-COUNT.
020600
020700 0950-EXIT.
020800     EXIT.
020900
021000     COPY "PLCOUPN.CBL".

000100*----------------------------------------------------------------
000200* FDPCREQ.CBL  -  FD and record layout for the price-calculation
000300* request file.  PCREQ-COUPON-CODE spaces means "no coupon".
000400*----------------------------------------------------------------
000500 FD  PRICE-CALC-REQUEST-FILE
000600     LABEL RECORDS ARE STANDARD.
000700
000800 01  PRICE-CALC-REQUEST-RECORD.
000900     05  PCREQ-REQUEST-ID             PIC X(36).
001000     05  PCREQ-TENANT-ID              PIC X(36).
001100     05  PCREQ-PRODUCT-ID             PIC X(36).
001200     05  PCREQ-QUANTITY               PIC S9(5) COMP.
001300     05  PCREQ-COUPON-CODE            PIC X(50).
001400     05  PCREQ-AS-OF-DATE             PIC 9(8).
001500     05  FILLER REDEFINES PCREQ-AS-OF-DATE.
001600         10  PCREQ-ASOF-CCYY          PIC 9(4).
001700         10  PCREQ-ASOF-MM            PIC 99.
001800         10  PCREQ-ASOF-DD            PIC 99.
001900     05  FILLER                       PIC X(15).

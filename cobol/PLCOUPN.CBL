000100*----------------------------------------------------------------
000200* PLCOUPN.CBL  -  coupon-master lookup shared by price-calc-batch
000300* (silent-skip use inside calculatePrice) and validate-coupon
000400* (hard-error use).  COUPON-FILE holds no index on COUPON-CODE,
000500* so this paragraph re-reads the file from the top comparing
000600* PCLK-LOOKUP-CODE and PCLK-LOOKUP-TENANT against each record.
000700*----------------------------------------------------------------
000800 LOOK-FOR-COUPON-RECORD.
000900
001000     MOVE "N" TO W-FOUND-COUPON-RECORD.
001100
001200     OPEN INPUT COUPON-FILE.
001300
001400     PERFORM READ-COUPON-FILE-RECORD
001500        UNTIL COUPON-FILE-EOF OR FOUND-COUPON-RECORD.
001600
001700     CLOSE COUPON-FILE.
001800*________________________________________________________________
001900
002000 READ-COUPON-FILE-RECORD.
002100
002200     READ COUPON-FILE RECORD
002300         AT END
002400            MOVE "Y" TO W-COUPON-FILE-EOF.
002500
002600     IF NOT COUPON-FILE-EOF
002700        IF COUPON-CODE EQUAL PCLK-LOOKUP-CODE
002800           AND COUPON-TENANT-ID EQUAL PCLK-LOOKUP-TENANT
002900              MOVE "Y" TO W-FOUND-COUPON-RECORD.

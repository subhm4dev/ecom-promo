000100*----------------------------------------------------------------
000200* SLPROMO.CBL  -  FILE-CONTROL entry for the PROMOTION-FILE.
000300* Promotion master, one record per seller/tenant promotion, kept
000400* in file order the way this shop keeps its voucher master - the
000500* whole file is browsed and sorted in working storage whenever a
000600* tenant's active promotions are needed, not looked up one key at
000700* a time.
000800*----------------------------------------------------------------
000900 SELECT PROMOTION-FILE ASSIGN TO "PROMOFL"
001000        ORGANIZATION IS SEQUENTIAL.

000100*----------------------------------------------------------------
000200* SLCPVRS.CBL  -  FILE-CONTROL entry for the coupon-validation
000300* result file.
000400*----------------------------------------------------------------
000500 SELECT COUPON-VALIDATION-RESULT-FILE ASSIGN TO "CPVRSFL"
000600        ORGANIZATION IS SEQUENTIAL.

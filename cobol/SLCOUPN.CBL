000100*----------------------------------------------------------------
000200* SLCOUPN.CBL  -  FILE-CONTROL entry for the COUPON-FILE.
000300* Coupon master, one record per tenant coupon code, kept in file
000400* order.  COUPON-CODE is looked up by a straight pass of the file
000500* (see PLCOUPN.CBL) since two tenants can hand out the same code
000600* and the file is not large enough to earn an index.
000700*----------------------------------------------------------------
000800 SELECT COUPON-FILE ASSIGN TO "COUPNFL"
000900        ORGANIZATION IS SEQUENTIAL.

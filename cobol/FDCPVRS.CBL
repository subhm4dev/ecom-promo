000100*----------------------------------------------------------------
000200* FDCPVRS.CBL  -  FD and record layout for the coupon-validation
000300* result file written by VALIDATE-COUPON.  The five error codes
000400* mirror the five checks in that exact order - not-found, not
000500* active, expired, usage limit, minimum order value - the first
000600* one that fails is the one reported.
000700*----------------------------------------------------------------
000800 FD  COUPON-VALIDATION-RESULT-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  COUPON-VALIDATION-RESULT-RECORD.
001200     05  CPVRS-REQUEST-ID            PIC X(36).
001300     05  CPVRS-VALID-FLAG            PIC X(1).
001400         88  CPVRS-IS-VALID              VALUE "Y".
001500         88  CPVRS-IS-INVALID             VALUE "N".
001600     05  CPVRS-ERROR-CODE            PIC X(4).
001700     05  CPVRS-ERROR-TEXT            PIC X(60).
001800     05  CPVRS-COUPON-ID             PIC X(36).
001900     05  FILLER                      PIC X(20).

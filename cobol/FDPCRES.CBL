000100*----------------------------------------------------------------
000200* FDPCRES.CBL  -  FD and record layout for the price-calculation
000300* result file.  PCRES-BASE-PRICE going out is unit-price * qty
000400* (WS-TOTAL-BASE-PRICE in price-calc-batch's working storage).
000500*----------------------------------------------------------------
000600 FD  PRICE-CALC-RESULT-FILE
000700     LABEL RECORDS ARE STANDARD.
000800
000900 01  PRICE-CALC-RESULT-RECORD.
001000     05  PCRES-REQUEST-ID             PIC X(36).
001100     05  PCRES-BASE-PRICE             PIC S9(17)V99.
001200     05  PCRES-DISCOUNT-AMOUNT        PIC S9(17)V99.
001300     05  PCRES-FINAL-PRICE            PIC S9(17)V99.
001400     05  PCRES-APPLIED-PROMO-CNT      PIC S9(4) COMP.
001500     05  PCRES-APPLIED-PROMO-LIST OCCURS 10 TIMES.
001600         10  PCRES-APPLIED-PROMO-NAME PIC X(100).
001700     05  FILLER REDEFINES PCRES-APPLIED-PROMO-LIST.
001800         10  PCRES-APPLIED-PROMO-FLAT PIC X(1000).
001900     05  PCRES-CURRENCY-CODE          PIC X(3).
002000     05  FILLER                       PIC X(12).

000100*----------------------------------------------------------------
000200* SLPRICE.CBL  -  FILE-CONTROL entry for the PRODUCT-PRICE-FILE.
000300* Plain sequential catalog extract - price-calc-batch sorts it and
000400* loads it into PRODUCT-PRICE-TABLE for a SEARCH ALL lookup of
000500* each request's base unit price.
000600*----------------------------------------------------------------
000700 SELECT PRODUCT-PRICE-FILE ASSIGN TO "PRICEFL"
000800        ORGANIZATION IS SEQUENTIAL.

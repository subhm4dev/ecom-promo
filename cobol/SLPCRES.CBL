000100*----------------------------------------------------------------
000200* SLPCRES.CBL  -  FILE-CONTROL entry for the PRICE-CALC-RESULT
000300* file - one result written for every request read, same order.
000400*----------------------------------------------------------------
000500 SELECT PRICE-CALC-RESULT-FILE ASSIGN TO "PCRESFL"
000600        ORGANIZATION IS SEQUENTIAL.

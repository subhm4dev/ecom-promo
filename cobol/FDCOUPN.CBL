000100*----------------------------------------------------------------
000200* FDCOUPN.CBL  -  FD and record layout for the COUPON-FILE.
000300* USAGE-LIMIT zero or negative means no limit set - not every
000400* coupon has a cap on the number of times it may be redeemed.
000500*----------------------------------------------------------------
000600 FD  COUPON-FILE
000700     LABEL RECORDS ARE STANDARD.
000800
000900 01  COUPON-RECORD.
001000     05  COUPON-ID                   PIC X(36).
001100     05  COUPON-TENANT-ID            PIC X(36).
001200     05  COUPON-CODE                 PIC X(50).
001300     05  COUPON-DISCOUNT-TYPE        PIC X(10).
001400         88  COUPON-DISC-PERCENTAGE  VALUE "PERCENTAGE".
001500         88  COUPON-DISC-FIXED       VALUE "FIXED".
001600     05  COUPON-DISCOUNT-VALUE       PIC S9(17)V99.
001700     05  COUPON-USAGE-LIMIT          PIC S9(9) COMP.
001800     05  COUPON-USED-COUNT           PIC S9(9) COMP.
001900     05  COUPON-EXPIRY-DATE          PIC 9(8).
002000     05  FILLER REDEFINES COUPON-EXPIRY-DATE.
002100         10  COUPON-EXP-CCYY         PIC 9(4).
002200         10  COUPON-EXP-MM           PIC 99.
002300         10  COUPON-EXP-DD           PIC 99.
002400     05  COUPON-MIN-ORDER-VALUE      PIC S9(17)V99.
002500     05  COUPON-ACTIVE-FLAG          PIC X(1).
002600         88  COUPON-IS-ACTIVE        VALUE "Y".
002700         88  COUPON-NOT-ACTIVE       VALUE "N".
002800     05  FILLER                      PIC X(20).

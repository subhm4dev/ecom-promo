000100*----------------------------------------------------------------
000200* FDPCTRL.CBL  -  FD and record layout for the PROMO-CONTROL-FILE.
000300* Single record, PCTRL-KEY always 1.  PCTRL-BOTH-SEQ-NUMBERS is an
000400* alternate combined view of both counters, used only to DISPLAY
000500* them together on the end-of-run audit line - see PLPCTRL.CBL.
000600*----------------------------------------------------------------
000700 FD  PROMO-CONTROL-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  PROMO-CONTROL-RECORD.
001100     05  PCTRL-KEY                    PIC 9(1).
001200     05  PCTRL-LAST-PROMOTION-SEQ     PIC 9(9).
001300     05  PCTRL-LAST-COUPON-SEQ        PIC 9(9).
001400     05  FILLER                       PIC X(30).
001500
001600 01  PCTRL-BOTH-SEQ-NUMBERS REDEFINES PROMO-CONTROL-RECORD.
001700     05  FILLER                       PIC X(1).
001800     05  PCTRL-BOTH-SEQ-DISPLAY       PIC 9(18).
001900     05  FILLER                       PIC X(30).

000100*----------------------------------------------------------------
000200* SLCPVAL.CBL  -  FILE-CONTROL entry for the coupon-validation
000300* request file.
000400*----------------------------------------------------------------
000500 SELECT COUPON-VALIDATION-REQUEST-FILE ASSIGN TO "CPVALFL"
000600        ORGANIZATION IS SEQUENTIAL.

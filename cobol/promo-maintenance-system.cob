000100*----------------------------------------------------------------
000200* PROMO-MAINTENANCE-SYSTEM.CBL
000300* Top-level menu for the promotion/coupon pricing suite.  Ties
000400* together the two console setup programs and the two batch jobs
000500* under one operator front end, the same way ACCOUNTS-PAYABLE-
000600* SYSTEM fronts the older voucher suite.
000700*----------------------------------------------------------------
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.  PROMO-MAINTENANCE-SYSTEM.
001000 AUTHOR.  R L HASKINS.
001100 INSTALLATION.  MERCHANT SERVICES DATA CENTER.
001200 DATE-WRITTEN.  06/12/1989.
001300 DATE-COMPILED.
001400 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*----------------------------------------------------------------
001600*                     C H A N G E   L O G
001700*----------------------------------------------------------------
001800* 06/12/89  RLH  ORIGINAL PROGRAM - REQ 4474. ONE FRONT END FOR
001900*                THE PROMOTION/COUPON SETUP PROGRAMS AND THE
002000*                PRICING BATCH JOBS.
002100* 08/02/91  DMF  VALIDATE-COUPON OPTION ADDED - REQ 4881.
002200* 02/14/95  KPB  MENU RENUMBERED WHEN COUPON MAINTENANCE WAS
002300*                SPLIT OUT OF CREATE-PROMOTION - REQ 5242.
002400* 11/09/98  TWN  YEAR 2000 REVIEW - MENU HAS NO DATE FIELDS OF
002500*                ITS OWN, NO CHANGE REQUIRED. REQ 5561.
002600* 03/03/99  TWN  Y2K SIGN-OFF - RE-RAN FULL REGRESSION - REQ 5561.
002700* 10/11/00  BGS  CONFIRMATION PROMPT ADDED AHEAD OF THE TWO BATCH
002800*                OPTIONS, SAME AS THE VOUCHER MENU - REQ 5691.
002900* 05/02/01  BGS  SPECIAL-NAMES PARAGRAPH ADDED TO MEET DATA CENTER
003000*                COMPILE STANDARD - REQ 5730, SWITCH UNUSED.
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-370.
003500 OBJECT-COMPUTER.  IBM-370.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON DETAIL-ECHO-SWITCH
003800            OFF PRODUCTION-RUN-SWITCH.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500
004600 01  W-MAIN-MENU-OPTION            PIC 9.
004700     88  VALID-MAIN-MENU-OPTION        VALUE 0 THROUGH 4.
004800
004900 01  FILLER REDEFINES W-MAIN-MENU-OPTION.
005000     05  W-MAIN-MENU-OPTION-ALPHA PIC X.
005100
005200 01  W-VALID-ANSWER                PIC X.
005300     88  VALID-ANSWER                     VALUE "Y", "N".
005400     88  PRICE-CALC-RUN-CONFIRMED         VALUE "Y".
005500     88  COUPON-CHECK-RUN-CONFIRMED       VALUE "Y".
005600
005700 01  FILLER REDEFINES W-VALID-ANSWER.
005800     05  W-VALID-ANSWER-NUM        PIC 9.
005900
006000 01  WS-OPTION-TRACE-LINE          PIC X(30) VALUE SPACES.
006100 01  FILLER REDEFINES WS-OPTION-TRACE-LINE.
006200     05  WS-TRACE-OPTION-CHAR      PIC X.
006300     05  FILLER                   PIC X(29).
006400
006500 77  MSG-CONFIRMATION              PIC X(75).
006600 77  DUMMY                         PIC X.
006700
006800*----------------------------------------------------------------
006900 PROCEDURE DIVISION.
007000
007100 0100-MAIN-CONTROL.
007200
007300     PERFORM 0200-GET-MENU-OPTION THRU 0200-EXIT.
007400     PERFORM 0200-GET-MENU-OPTION THRU 0200-EXIT
007500         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
007600            OR VALID-MAIN-MENU-OPTION.
007700     PERFORM 0300-DO-OPTIONS THRU 0300-EXIT
007800         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
007900     STOP RUN.
008000
008100 0200-GET-MENU-OPTION.
008200
008300     PERFORM CLEAR-SCREEN.
008400     DISPLAY "            PROMOTION / COUPON PRICING SYSTEM".
008500     DISPLAY " ".
008600     DISPLAY "          -------------------------------------".
008700     DISPLAY "          | 1 - CREATE PROMOTION              |".
008800     DISPLAY "          | 2 - CREATE COUPON                 |".
008900     DISPLAY "          | 3 - RUN PRICE CALCULATION BATCH   |".
009000     DISPLAY "          | 4 - RUN COUPON VALIDATION BATCH   |".
009100     DISPLAY "          | 0 - EXIT                          |".
009200     DISPLAY "          -------------------------------------".
009300     DISPLAY " ".
009400     DISPLAY "               - CHOOSE AN OPTION FROM MENU:  ".
009500     PERFORM JUMP-LINE 11 TIMES.
009600     ACCEPT W-MAIN-MENU-OPTION.
009700
009800     IF W-MAIN-MENU-OPTION EQUAL ZERO
009900        DISPLAY "PROGRAM TERMINATED !"
010000     ELSE
010100        IF NOT VALID-MAIN-MENU-OPTION
010200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010300           ACCEPT DUMMY.
010400
010500 0200-EXIT.
010600     EXIT.
010700
010800 0300-DO-OPTIONS.
010900
011000     MOVE W-MAIN-MENU-OPTION-ALPHA TO WS-TRACE-OPTION-CHAR.
011100     IF DETAIL-ECHO-SWITCH
011200        DISPLAY "PROMO-MAINT - OPTION " WS-TRACE-OPTION-CHAR.
011300     PERFORM CLEAR-SCREEN.
011400
011500     IF W-MAIN-MENU-OPTION = 1
011600        CALL "CREATE-PROMOTION".
011700
011800     IF W-MAIN-MENU-OPTION = 2
011900        CALL "CREATE-COUPON".
012000
012100     IF W-MAIN-MENU-OPTION = 3
012200        MOVE "CONFIRM PRICE CALCULATION BATCH RUN ?  <Y/N>"
012300          TO MSG-CONFIRMATION
012400        PERFORM CONFIRM-EXECUTION
012500        PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
012600        IF PRICE-CALC-RUN-CONFIRMED
012700           CALL "PRICE-CALC-BATCH"
012800           DISPLAY "PRICE CALCULATION BATCH COMPLETE ! <ENTER> "
012900           ACCEPT DUMMY.
013000
013100     IF W-MAIN-MENU-OPTION = 4
013200        MOVE "CONFIRM COUPON VALIDATION BATCH RUN ?  <Y/N>"
013300          TO MSG-CONFIRMATION
013400        PERFORM CONFIRM-EXECUTION
013500        PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
013600        IF COUPON-CHECK-RUN-CONFIRMED
013700           CALL "VALIDATE-COUPON"
013800           DISPLAY "COUPON VALIDATION BATCH COMPLETE ! <ENTER> "
013900           ACCEPT DUMMY.
014000
014100     PERFORM 0200-GET-MENU-OPTION THRU 0200-EXIT.
014200     PERFORM 0200-GET-MENU-OPTION THRU 0200-EXIT
014300         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
014400            OR VALID-MAIN-MENU-OPTION.
014500
014600 0300-EXIT.
014700     EXIT.
014800
014900     COPY "PLGENERAL.CBL".

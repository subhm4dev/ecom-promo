000100*----------------------------------------------------------------
000200* PLGENERAL.CBL  -  shared screen/prompt paragraphs used by every
000300* interactive program in this suite - unchanged shop utility code,
000400* not part of the pricing business rules.
000500*----------------------------------------------------------------
000600 CLEAR-SCREEN.
000700
000800     DISPLAY " " ERASE.
000900*________________________________________________________________
001000
001100 JUMP-LINE.
001200
001300     DISPLAY " ".
001400*________________________________________________________________
001500
001600 CONFIRM-EXECUTION.
001700
001800     DISPLAY MSG-CONFIRMATION.
001900     ACCEPT W-VALID-ANSWER.
002000
002100     IF NOT VALID-ANSWER
002200        DISPLAY "PLEASE ANSWER Y OR N ! <ENTER> TO CONTINUE"
002300        ACCEPT DUMMY.
002400*________________________________________________________________
002500
002600 ASK-USER-IF-WANT-TO-COMPLETE.
002700
002800     PERFORM CONFIRM-EXECUTION.
002900     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
003000*________________________________________________________________
003100
003200 CONFIRM-IF-WANT-TO-QUIT.
003300
003400     MOVE "DO YOU WANT TO CANCEL THIS OPERATION ?  <Y/N>"
003500       TO MSG-CONFIRMATION.
003600
003700     PERFORM CONFIRM-EXECUTION.
003800     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.

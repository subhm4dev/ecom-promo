000100* WSPCDATE.CBL
000200*----------------------------------------------------------------
000300*    WORKING-STORAGE to be used by PLPCDATE.CBL
000400*----------------------------------------------------------------
000500*    Fields the calling program loads before asking for a date:
000600*       PCDT-DATE-HEADING       ---  prompt line to show the user
000700*       PCDT-FIRST-YEAR-VALID   ---  first year-limit valid
000800*       PCDT-LAST-YEAR-VALID    ---  last year-limit valid
000900*       PCDT-ACCEPT-EMPTY-DATE  ---  "Y" or "N"
001000*----------------------------------------------------------------
001100*    Field PLPCDATE.CBL hands back:
001200*       PCDT-DATE (format CCYYMMDD)
001300*----------------------------------------------------------------
001400
001500     01  PCDT-DATE-CCYYMMDD            PIC 9(8).
001600     01  FILLER REDEFINES PCDT-DATE-CCYYMMDD.
001700         05  PCDT-DATE-CCYY            PIC 9(4).
001800         05  PCDT-DATE-MM              PIC 99.
001900             88  PCDT-MONTH-VALID      VALUE 1 THROUGH 12.
002000         05  PCDT-DATE-DD              PIC 99.
002100
002200     01  W-PCDT-VALID-DATE-INFORMED    PIC X.
002300         88  PCDT-VALID-DATE-INFORMED  VALUE "Y".
002400
002500     77  PCDT-LEAP-YEAR-REMAINDER      PIC 999.
002600     77  PCDT-LEAP-YEAR-QUOTIENT       PIC 9999.
002700     77  PCDT-LAST-DAY-OF-FEBRUARY     PIC 99.
002800     77  PCDT-DUMMY                    PIC X.
002900
003000*----------------------------------------------------------------
003100     77  PCDT-ACCEPT-EMPTY-DATE        PIC X.
003200     77  PCDT-DATE-HEADING              PIC X(60).
003300     77  PCDT-FIRST-YEAR-VALID          PIC 9(4).
003400     77  PCDT-LAST-YEAR-VALID           PIC 9(4).
003500
003600*----------------------------------------------------------------
003700     77  PCDT-DATE                      PIC 9(8).

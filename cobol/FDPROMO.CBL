000100*----------------------------------------------------------------
000200* FDPROMO.CBL  -  FD and record layout for the PROMOTION-FILE.
000300* One record per tenant promotion.  DISCOUNT-VALUE holds percent
000400* points when PROMO-DISCOUNT-TYPE is PERCENTAGE, or a money amount
000500* when it is FIXED - see the discount paragraphs in price-calc-
000600* batch.cob.
000700*----------------------------------------------------------------
000800 FD  PROMOTION-FILE
000900     LABEL RECORDS ARE STANDARD.
001000
001100 01  PROMOTION-RECORD.
001200     05  PROMO-ID                    PIC X(36).
001300     05  PROMO-TENANT-ID             PIC X(36).
001400     05  PROMO-NAME                  PIC X(100).
001500     05  PROMO-TYPE                  PIC X(20).
001600     05  PROMO-DISCOUNT-TYPE         PIC X(10).
001700         88  PROMO-DISC-PERCENTAGE   VALUE "PERCENTAGE".
001800         88  PROMO-DISC-FIXED        VALUE "FIXED".
001900     05  PROMO-DISCOUNT-VALUE        PIC S9(17)V99.
002000     05  PROMO-START-DATE            PIC 9(8).
002100     05  FILLER REDEFINES PROMO-START-DATE.
002200         10  PROMO-START-CCYY        PIC 9(4).
002300         10  PROMO-START-MM          PIC 99.
002400         10  PROMO-START-DD          PIC 99.
002500     05  PROMO-END-DATE              PIC 9(8).
002600     05  FILLER REDEFINES PROMO-END-DATE.
002700         10  PROMO-END-CCYY          PIC 9(4).
002800         10  PROMO-END-MM            PIC 99.
002900         10  PROMO-END-DD            PIC 99.
003000     05  PROMO-PRIORITY              PIC S9(4) COMP.
003100     05  PROMO-ACTIVE-FLAG           PIC X(1).
003200         88  PROMO-IS-ACTIVE         VALUE "Y".
003300         88  PROMO-NOT-ACTIVE        VALUE "N".
003400     05  FILLER                      PIC X(20).

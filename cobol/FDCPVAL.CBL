000100*----------------------------------------------------------------
000200* FDCPVAL.CBL  -  FD and record layout for the coupon-validation
000300* request file read by VALIDATE-COUPON.  ORDER-TOTAL is the order
000400* amount the coupon is being checked against for the minimum-
000500* order-value rule; it is not carried on the PRICE-CALC-REQUEST
000600* record because pricing there derives its own total from the
000700* product price times quantity.
000800*----------------------------------------------------------------
000900 FD  COUPON-VALIDATION-REQUEST-FILE
001000     LABEL RECORDS ARE STANDARD.
001100
001200 01  COUPON-VALIDATION-REQUEST-RECORD.
001300     05  CPVAL-REQUEST-ID            PIC X(36).
001400     05  CPVAL-TENANT-ID             PIC X(36).
001500     05  CPVAL-COUPON-CODE           PIC X(50).
001600     05  CPVAL-ORDER-TOTAL           PIC S9(17)V99.
001700     05  CPVAL-AS-OF-DATE            PIC 9(8).
001800     05  FILLER REDEFINES CPVAL-AS-OF-DATE.
001900         10  CPVAL-ASOF-CCYY         PIC 9(4).
002000         10  CPVAL-ASOF-MM           PIC 99.
002100         10  CPVAL-ASOF-DD           PIC 99.
002200     05  FILLER                      PIC X(15).

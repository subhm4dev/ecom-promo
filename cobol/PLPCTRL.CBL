000100*----------------------------------------------------------------
000200* PLPCTRL.CBL  -  next-sequence-number paragraphs shared by
000300* create-promotion and create-coupon.  Every promotion and coupon
000400* needs an ID that will never repeat, so PROMO-CONTROL-FILE keeps
000500* the last number issued of each kind, the same way this shop's
000600* voucher-control file keeps the last voucher number issued.
000700*----------------------------------------------------------------
000800 NEXT-PROMOTION-SEQ-NUMBER.
000900
001000     MOVE 1 TO PCTRL-KEY.
001100     READ PROMO-CONTROL-FILE RECORD
001200         INVALID KEY
001300            MOVE "Y" TO W-ERROR-CONTROL-FILE.
001400
001500     IF NOT ERROR-CONTROL-FILE
001600        ADD 1 TO PCTRL-LAST-PROMOTION-SEQ
001700        MOVE PCTRL-LAST-PROMOTION-SEQ TO PCLK-NEW-PROMOTION-SEQ
001800        REWRITE PROMO-CONTROL-RECORD
001900            INVALID KEY
002000               MOVE "Y" TO W-ERROR-CONTROL-FILE.
002100*________________________________________________________________
002200
002300 NEXT-COUPON-SEQ-NUMBER.
002400
002500     MOVE 1 TO PCTRL-KEY.
002600     READ PROMO-CONTROL-FILE RECORD
002700         INVALID KEY
002800            MOVE "Y" TO W-ERROR-CONTROL-FILE.
002900
003000     IF NOT ERROR-CONTROL-FILE
003100        ADD 1 TO PCTRL-LAST-COUPON-SEQ
003200        MOVE PCTRL-LAST-COUPON-SEQ TO PCLK-NEW-COUPON-SEQ
003300        REWRITE PROMO-CONTROL-RECORD
003400            INVALID KEY
003500               MOVE "Y" TO W-ERROR-CONTROL-FILE.

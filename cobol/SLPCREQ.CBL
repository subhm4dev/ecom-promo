000100*----------------------------------------------------------------
000200* SLPCREQ.CBL  -  FILE-CONTROL entry for the PRICE-CALC-REQUEST
000300* file - one pricing request per record, processed in file order.
000400*----------------------------------------------------------------
000500 SELECT PRICE-CALC-REQUEST-FILE ASSIGN TO "PCREQFL"
000600        ORGANIZATION IS SEQUENTIAL.

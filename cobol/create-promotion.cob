000100*----------------------------------------------------------------
000200* CREATE-PROMOTION.CBL
000300* Console-driven setup program for a tenant's promotions.  Only
000400* SELLER and ADMIN operators may add records.  PROMOTION-FILE is
000500* append-only from here - PRICE-CALC-BATCH is the only program
000600* that ever removes a promotion from consideration, and it does
000700* that by date/active-flag, never by deleting the record.
000800*----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.  CREATE-PROMOTION.
001100 AUTHOR.  R L HASKINS.
001200 INSTALLATION.  MERCHANT SERVICES DATA CENTER.
001300 DATE-WRITTEN.  05/22/1989.
001400 DATE-COMPILED.
001500 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*----------------------------------------------------------------
001700*                     C H A N G E   L O G
001800*----------------------------------------------------------------
001900* 05/22/89  RLH  ORIGINAL PROGRAM - REQ 4472. LETS MERCHANDISING
002000*                SET UP A PROMOTION WITHOUT A PROGRAMMER TOUCHING
002100*                THE MASTER FILE DIRECTLY.
002200* 01/17/90  RLH  PRIORITY FIELD ADDED - REQ 4602.
002300* 07/25/91  DMF  SELLER/ADMIN AUTHORIZATION CHECK ADDED - REQ
002400*                4879, INTERNAL AUDIT FINDING.
002500* 02/14/95  KPB  PROMOTION NUMBER NOW ASSIGNED FROM THE CONTROL
002600*                FILE INSTEAD OF BEING KEYED BY THE OPERATOR -
002700*                REQ 5241, DUPLICATE NUMBERS FOUND IN THE FIELD.
002800* 11/09/98  TWN  YEAR 2000 REVIEW - START/END DATE ALREADY CCYY
002900*                VIA PLPCDATE, NO CHANGE REQUIRED. REQ 5561.
003000* 03/03/99  TWN  Y2K SIGN-OFF - RE-RAN FULL REGRESSION - REQ 5561.
003100* 05/02/01  BGS  SPECIAL-NAMES PARAGRAPH ADDED TO MEET DATA CENTER
003200*                COMPILE STANDARD - REQ 5730, SWITCH UNUSED.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900     UPSI-0 ON DETAIL-ECHO-SWITCH
004000            OFF PRODUCTION-RUN-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     COPY "SLPROMO.CBL".
004500     COPY "SLPCTRL.CBL".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "FDPROMO.CBL".
005100     COPY "FDPCTRL.CBL".
005200
005300 WORKING-STORAGE SECTION.
005400
005500     COPY "WSPCDATE.CBL".
005600
005700 01  ENTRY-OPERATOR-ROLE           PIC X(10).
005800
005900 01  W-AUTHORIZED                 PIC X VALUE "N".
006000     88  AUTHORIZED                   VALUE "Y".
006100
006200 01  W-CONTINUE-ADDING            PIC X VALUE "Y".
006300     88  CONTINUE-ADDING              VALUE "Y".
006400
006500 01  W-VALID-ANSWER               PIC X.
006600     88  VALID-ANSWER                 VALUE "Y", "N".
006700
006800 01  W-ERROR-CONTROL-FILE         PIC X VALUE "N".
006900     88  ERROR-CONTROL-FILE           VALUE "Y".
007000
007100 77  DUMMY                        PIC X.
007200 77  MSG-CONFIRMATION             PIC X(60).
007300
007400 01  ENTRY-PROMOTION-FIELDS.
007500     05  ENTRY-PROMO-TENANT-ID        PIC X(36).
007600     05  ENTRY-PROMO-NAME             PIC X(100).
007700     05  ENTRY-PROMO-TYPE             PIC X(20).
007800     05  ENTRY-PROMO-DISCOUNT-TYPE    PIC X(10).
007900     05  ENTRY-PROMO-DISCOUNT-VALUE   PIC S9(17)V99.
008000     05  ENTRY-PROMO-START-DATE       PIC 9(8).
008100     05  ENTRY-PROMO-END-DATE         PIC 9(8).
008200     05  ENTRY-PROMO-PRIORITY-NUM     PIC 9(4) VALUE ZERO.
008300     05  ENTRY-PROMO-ACTIVE-FLAG      PIC X(1) VALUE "Y".
008400
008500 01  PCLK-NEW-PROMOTION-SEQ        PIC 9(9).
008600
008700 01  WS-PROMO-ID-BUILD.
008800     05  FILLER                       PIC X(2) VALUE "PR".
008900     05  WS-PROMO-SEQ-DISPLAY         PIC 9(9).
009000     05  FILLER                       PIC X(25) VALUE SPACES.
009100
009200 01  WS-PROMOTIONS-ADDED           PIC S9(5) COMP VALUE ZERO.
009300 01  D-PROMOTIONS-ADDED            PIC ZZZZ9.
009400
009500*----------------------------------------------------------------
009600 PROCEDURE DIVISION.
009700
009800 0100-MAIN-CONTROL.
009900
010000     PERFORM 0200-INITIALIZE-JOB THRU 0200-EXIT.
010100     PERFORM 1000-ADD-PROMOTIONS THRU 1000-EXIT.
010200     PERFORM 0950-END-OF-JOB THRU 0950-EXIT.
010300     STOP RUN.
010400
010500 0200-INITIALIZE-JOB.
010600
010700     OPEN EXTEND PROMOTION-FILE.
010800     OPEN I-O PROMO-CONTROL-FILE.
010900     MOVE ZERO TO WS-PROMOTIONS-ADDED.
011000     DISPLAY "CREATE-PROMOTION - ENTER OPERATOR ROLE".
011100     ACCEPT ENTRY-OPERATOR-ROLE.
011200     PERFORM CHECK-AUTHORIZATION.
011300
011400 0200-EXIT.
011500     EXIT.
011600
011700 1000-ADD-PROMOTIONS.
011800
011900     IF AUTHORIZED
012000        MOVE "Y" TO W-CONTINUE-ADDING
012100        PERFORM 1100-ADD-ONE-PROMOTION THRU 1100-EXIT
012200            UNTIL NOT CONTINUE-ADDING.
012300
012400 1000-EXIT.
012500     EXIT.
012600
012700 1100-ADD-ONE-PROMOTION.
012800
012900     PERFORM 1110-ACCEPT-PROMOTION-FIELDS THRU 1110-EXIT.
013000     PERFORM 1120-BUILD-AND-WRITE-PROMOTION THRU 1120-EXIT.
013100     MOVE "ADD ANOTHER PROMOTION ?  <Y/N>" TO MSG-CONFIRMATION.
013200     PERFORM CONFIRM-EXECUTION.
013300     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
013400     MOVE W-VALID-ANSWER TO W-CONTINUE-ADDING.
013500
013600 1100-EXIT.
013700     EXIT.
013800
013900 1110-ACCEPT-PROMOTION-FIELDS.
014000
014100     DISPLAY "TENANT ID . . . . . . . . . . ".
014200     ACCEPT ENTRY-PROMO-TENANT-ID.
014300     DISPLAY "PROMOTION NAME . . . . . . . .".
014400     ACCEPT ENTRY-PROMO-NAME.
014500     DISPLAY "PROMOTION TYPE . . . . . . . .".
014600     ACCEPT ENTRY-PROMO-TYPE.
014700     DISPLAY "DISCOUNT TYPE (PERCENTAGE/FIXED)".
014800     ACCEPT ENTRY-PROMO-DISCOUNT-TYPE.
014900     DISPLAY "DISCOUNT VALUE . . . . . . . .".
015000     ACCEPT ENTRY-PROMO-DISCOUNT-VALUE.
015100     DISPLAY "PRIORITY (BLANK = 0) . . . . .".
015200     ACCEPT ENTRY-PROMO-PRIORITY-NUM.
015300     DISPLAY "ACTIVE FLAG Y/N (BLANK = Y) .".
015400     ACCEPT ENTRY-PROMO-ACTIVE-FLAG.
015500
015600     MOVE "START DATE  (CCYYMMDD)" TO PCDT-DATE-HEADING.
015700     MOVE 1978 TO PCDT-FIRST-YEAR-VALID.
015800     MOVE 2079 TO PCDT-LAST-YEAR-VALID.
015900     MOVE "N" TO PCDT-ACCEPT-EMPTY-DATE.
016000     PERFORM GET-VALID-PCDT-DATE.
016100     MOVE PCDT-DATE TO ENTRY-PROMO-START-DATE.
016200
016300     MOVE "END DATE    (CCYYMMDD)" TO PCDT-DATE-HEADING.
016400     PERFORM GET-VALID-PCDT-DATE.
016500     MOVE PCDT-DATE TO ENTRY-PROMO-END-DATE.
016600
016700 1110-EXIT.
016800     EXIT.
016900
017000 1120-BUILD-AND-WRITE-PROMOTION.
017100
017200     PERFORM NEXT-PROMOTION-SEQ-NUMBER.
017300     IF ERROR-CONTROL-FILE
017400        DISPLAY "COULD NOT ASSIGN A PROMOTION NUMBER !"
017500        DISPLAY "<ENTER> TO CONTINUE"
017600        ACCEPT DUMMY
017700        GO TO 1120-EXIT.
017800
017900     MOVE PCLK-NEW-PROMOTION-SEQ TO WS-PROMO-SEQ-DISPLAY.
018000     MOVE SPACES TO PROMOTION-RECORD.
018100     MOVE WS-PROMO-ID-BUILD TO PROMO-ID.
018200     MOVE ENTRY-PROMO-TENANT-ID TO PROMO-TENANT-ID.
018300     MOVE ENTRY-PROMO-NAME TO PROMO-NAME.
018400     MOVE ENTRY-PROMO-TYPE TO PROMO-TYPE.
018500     MOVE ENTRY-PROMO-DISCOUNT-TYPE TO PROMO-DISCOUNT-TYPE.
018600     MOVE ENTRY-PROMO-DISCOUNT-VALUE TO PROMO-DISCOUNT-VALUE.
018700     MOVE ENTRY-PROMO-START-DATE TO PROMO-START-DATE.
018800     MOVE ENTRY-PROMO-END-DATE TO PROMO-END-DATE.
018900     MOVE ENTRY-PROMO-PRIORITY-NUM TO PROMO-PRIORITY.
019000     MOVE ENTRY-PROMO-ACTIVE-FLAG TO PROMO-ACTIVE-FLAG.
019100     WRITE PROMOTION-RECORD.
019200     ADD 1 TO WS-PROMOTIONS-ADDED.
019300     DISPLAY "PROMOTION ADDED - ID " PROMO-ID.
019400     IF DETAIL-ECHO-SWITCH
019500        DISPLAY "TRACE - TENANT " PROMO-TENANT-ID " PRIORITY "
019600                PROMO-PRIORITY.
019700
019800 1120-EXIT.
019900     EXIT.
020000
020100 0950-END-OF-JOB.
020200
020300     CLOSE PROMOTION-FILE.
020400     CLOSE PROMO-CONTROL-FILE.
020500     MOVE WS-PROMOTIONS-ADDED TO D-PROMOTIONS-ADDED.
020600     DISPLAY "CREATE-PROMOTION - ADDED " D-PROMOTIONS-ADDED.
020700
020800 0950-EXIT.
020900     EXIT.
021000
021100     COPY "PLAUTHOR.CBL".
021200     COPY "PLPCTRL.CBL".
021300     COPY "PLPCDATE.CBL".
021400     COPY "PLGENERAL.CBL".
